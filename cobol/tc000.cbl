000100*                                                                         
000200*****************************************************************         
000300*              Traffic Counter Summary Report Driver           *          
000400*                                                               *         
000500*         Reads parameters, calls TC010 and prints the         *          
000600*         counter survey summary report                        *          
000700*****************************************************************         
000800*                                                                         
000900  IDENTIFICATION          DIVISION.                                       
001000*================================                                         
001100*                                                                         
001200  PROGRAM-ID.       TC000.                                                
001300  AUTHOR.           VINCENT B COEN FBCS, FIDM, FIDPM.                     
001400  INSTALLATION.     APPLEWOOD COMPUTERS.                                  
001500  DATE-WRITTEN.     14/04/87.                                             
001600  DATE-COMPILED.                                                          
001700  SECURITY.         COPYRIGHT (C) 1987-2026 AND LATER, VINCENT            
001800                   BRYAN COEN.  DISTRIBUTED UNDER THE GNU                 
001900                   GENERAL PUBLIC LICENSE.  SEE THE FILE                  
002000                   COPYING FOR DETAILS.                                   
002100*                                                                         
002200*    Remarks.          Traffic Counter Summary Report Driver.             
002300*                      Takes the counter file name and the two            
002400*                      report parameters (how many busiest half           
002500*                      hours to list, how many intervals wide the         
002600*                      lowest traffic window is) off the command          
002700*                      line, calls TC010 to do the work and then          
002800*                      prints the four sections of the summary.           
002900*                                                                         
003000*                      Run as TC000 File N W, eg -                        
003100*                        TC000 jan-survey.txt 5 3                         
003200*                      N and W both default to 3 if left blank.           
003300*                                                                         
003400*    Version.          See Prog-Name in WS.                               
003500*                                                                         
003600*    Called Modules.   TC010.   Analysis module.                          
003700*    Functions Used.   None.                                              
003800*    Files Used.       TC-IN-FILE.    Traffic counter readings.           
003900*                      TC-RPT-FILE.  Summary report (print).              
004000*                                                                         
004100*    Error Messages Used.                                                 
004200*                      TC001  File not found.                             
004300*                                                                         
004400* Changes:                                                                
004500* 14/04/87 vbc - 1.0.00 Created - roadside counter batch                  
004600*                report print, first cut for the Borough                  
004700*                Engineer's traffic survey unit.                          
004800* 02/10/87 jds - 1.0.01 Parameter check tightened, a blank                
004900*                file name was falling through to an abend.               
005000* 11/02/90 rjh - 1.0.02 Window fallback message added, was                
005100*                printing an empty section heading only.                  
005200* 19/11/93 vbc - 1.0.03 Ported off the old 40 column printer              
005300*                image onto the present 80 column line format,            
005400*                to match TC010's change of the same date.                
005500* 08/09/98 vbc - 1.0.04 Year 2000 readiness check - report                
005600*                dates are carried through as text from TC010,            
005700*                already 4 digit century, no change needed here.          
005800* 12/01/99 jds - 1.0.05 Y2K test pack run clean and signed off,           
005900*                see test log TC-Y2K-01.                                  
006000* 23/07/03 khp - 1.0.06 Daily total line width checked against            
006100*                the widened table in TC010, no change needed.            
006200* 25/02/14 vbc - 1.0.07 Top N and window sections re-tested               
006300*                against the 9999 entry traffic table.                    
006400* 09/12/25 vbc - 1.1.00 Recast onto the ACAS copybook and                 
006500*                section scheme for the move into the main                
006600*                accounting suite file set - record layouts and           
006700*                working storage now shared with TC010 via                
006800*                wstcdly, wstctop and wstclnk.                            
006810* 12/12/25 vbc - 1.1.01 Job step Return-Code was never set on             
006820*                a missing-file run, the scheduler saw exit               
006830*                status 0 whichever way the run went.  Return-            
006840*                Code now set 1 on the not-found path and 0 on            
006850*                a clean run; the not-found message now goes              
006860*                to the error stream, not the print spool.                
006900*                                                                         
007000*****************************************************************         
007100* Copyright Notice.                                                       
007200* ****************                                                        
007300*                                                                         
007400* This notice supersedes all prior copyright notices and was              
007500* updated 2024-04-16.                                                     
007600*                                                                         
007700* These files and programs are part of the Applewood Computers            
007800* Accounting System and is Copyright (c) Vincent B Coen.                  
007900* 1976-2026 and later.                                                    
008000*                                                                         
008100* This program is now free software; you can redistribute it              
008200* and/or modify it under the terms listed here and of the GNU             
008300* General Public License as published by the Free Software                
008400* Foundation; version 3 and later as revised for PERSONAL USAGE           
008500* ONLY and that includes for use within a business but EXCLUDES           
008600* repackaging or for Resale, Rental or Hire in ANY way.                   
008700*                                                                         
008800* ACAS is distributed in the hope that it will be useful, but             
008900* WITHOUT ANY WARRANTY; without even the implied warranty of              
009000* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the           
009100* GNU General Public License for more details.                            
009200*                                                                         
009300*****************************************************************         
009400*                                                                         
009500  ENVIRONMENT             DIVISION.                                       
009600*================================                                         
009700*                                                                         
009800  CONFIGURATION           SECTION.                                        
009900*                                                                         
010000  SPECIAL-NAMES.                                                          
010100      CRT STATUS IS COB-CRT-STATUS.                                       
010150  REPOSITORY.                                                             
010170      FUNCTION ALL INTRINSIC.                                             
010400*                                                                         
010500  INPUT-OUTPUT            SECTION.                                        
010600  FILE-CONTROL.                                                           
010700  COPY "seltcin.cob".                                                     
010800  COPY "selrptpr.cob".                                                    
010900*                                                                         
011000  DATA                    DIVISION.                                       
011100*================================                                         
011200*                                                                         
011300  FILE SECTION.                                                           
011400*                                                                         
011500  COPY "fdtcin.cob".                                                      
011600  COPY "fdrptpr.cob".                                                     
011700*                                                                         
011800  WORKING-STORAGE SECTION.                                                
011900*-----------------------                                                  
012000*                                                                         
012100  77  PROG-NAME               PIC X(17)                                   
012200                              VALUE "TC000   (1.1.00)".                   
012300*                                                                         
012400* Run time parameters off the command line - Arg-N and Arg-W              
012500* come in as text so a blank can be told apart from a supplied            
012600* zero, see AA000-Main.  Widths match build-cbasic.cbl's habit            
012700* of small fixed Argn fields.                                             
012800*                                                                         
012900  01  TC-ARG-FILE              PIC X(64) VALUE SPACES.                    
013000  01  TC-ARG-N                 PIC X(04) VALUE SPACES.                    
013100  01  TC-ARG-W                 PIC X(04) VALUE SPACES.                    
013200*                                                                         
013300* Right justified work copies - the CHAINING args come in left            
013400* justified, space filled.  JUSTIFIED RIGHT packs each supplied           
013500* digit string to the right so the INSPECT below can turn the             
013600* now-leading spaces into zeros before the numeric MOVE.                  
013700*                                                                         
013800  01  TC-ARG-N-WORK             PIC X(04) JUSTIFIED RIGHT                 
013900                                VALUE SPACES.                             
014000  01  TC-ARG-W-WORK             PIC X(04) JUSTIFIED RIGHT                 
014100                                VALUE SPACES.                             
014200*                                                                         
014300  COPY "wstcdly.cob".                                                     
014400  COPY "wstctop.cob".                                                     
014500  COPY "wstclnk.cob".                                                     
014600  COPY "wstcsw.cob".                                                      
014700  COPY "wstcfst.cob".                                                     
014800  COPY "wstcprt.cob".                                                     
014900*                                                                         
015000  PROCEDURE DIVISION CHAINING TC-ARG-FILE                                 
015100                              TC-ARG-N                                    
015200                              TC-ARG-W.                                   
015300*                                                                         
015400* Accept the file name and the two report parameters, default             
015500* N and W to 3 when the caller left them blank (SPEC default),            
015600* map the file name onto the TC-IN-FILE logical name, check the           
015700* file exists (R7) and if so call TC010 and print the report.             
015800*                                                                         
015900* 09/12/25 vbc - Created.                                                 
016000*                                                                         
016100  AA000-MAIN SECTION.                                                     
016200*-------------------                                                      
016300      MOVE 3 TO TC-LNK-N-PARM.                                            
016400      MOVE 3 TO TC-LNK-W-PARM.                                            
016500      IF TC-ARG-N NOT = SPACES                                            
016600          MOVE TC-ARG-N TO TC-ARG-N-WORK                                  
016700          INSPECT TC-ARG-N-WORK REPLACING LEADING SPACE BY ZERO           
016800          MOVE TC-ARG-N-WORK TO TC-LNK-N-PARM                             
016900      END-IF.                                                             
017000      IF TC-ARG-W NOT = SPACES                                            
017100          MOVE TC-ARG-W TO TC-ARG-W-WORK                                  
017200          INSPECT TC-ARG-W-WORK REPLACING LEADING SPACE BY ZERO           
017300          MOVE TC-ARG-W-WORK TO TC-LNK-W-PARM                             
017400      END-IF.                                                             
017500      SET ENVIRONMENT "TC-IN-FILE" TO TC-ARG-FILE.                        
017600      PERFORM AB010-CHECK-TRAFFIC-FILE.                                   
017700      IF TC-LNK-RETURN-CODE = 1                                           
017750          MOVE 1 TO RETURN-CODE                                           
017800          GO TO AA000-EXIT                                                
017900      END-IF.                                                             
018000      CALL "TC010" USING TC-LINK-AREA                                     
018100                         TC-DAILY-TABLE                                   
018200                         TC-TOP-TABLE                                     
018300                         TC-WINDOW-TABLE.                                 
018400      OPEN OUTPUT TC-RPT-FILE.                                            
018500      PERFORM BA010-PRINT-TOTAL.                                          
018600      PERFORM BB010-PRINT-DAILY-TOTALS.                                   
018700      PERFORM BC010-PRINT-TOP-N.                                          
018800      PERFORM BD010-PRINT-WINDOW.                                         
018900      CLOSE TC-RPT-FILE.                                                  
018950      MOVE 0 TO RETURN-CODE.                                              
019000  AA000-EXIT.                                                             
019100      GOBACK.                                                             
019200*                                                                         
019300* Step 2 of the report driver flow - R7.  Open the traffic file           
019400* purely to test it is there, then close it straight back down;           
019500* TC010 will open it again itself for the real load pass.                 
019600*                                                                         
019700* 09/12/25 vbc - Created.                                                 
019800*                                                                         
019900  AB010-CHECK-TRAFFIC-FILE SECTION.                                       
020000*---------------------------------                                        
020100      MOVE ZERO TO TC-LNK-RETURN-CODE.                                    
020200      OPEN INPUT TC-IN-FILE.                                              
020300      IF TC-IN-OK                                                         
020400          CLOSE TC-IN-FILE                                                
020500          GO TO AB010-EXIT                                                
020600      END-IF.                                                             
020700      MOVE 1 TO TC-LNK-RETURN-CODE.                                       
020800      STRING TC001 DELIMITED BY SIZE                                      
020900             TC-ARG-FILE DELIMITED BY SPACE                               
021000             INTO TC-PRT-LINE.                                            
021100      DISPLAY TC-PRT-LINE UPON SYSERR.                                    
021200  AB010-EXIT.                                                             
021300      EXIT SECTION.                                                       
021400*                                                                         
021500* Report section 1 - grand total line, R9 step 1.                         
021600*                                                                         
021700* 09/12/25 vbc - Created.                                                 
021800*                                                                         
021900  BA010-PRINT-TOTAL SECTION.                                              
022000*--------------------------                                               
022100      MOVE SPACES TO TC-PRT-LINE.                                         
022200      MOVE TC-LNK-GRAND-TOTAL TO TC-EDIT-VALUE.                           
022300      PERFORM ZZ010-EDIT-NUMBER.                                          
022400      STRING TC-LIT-TOTAL DELIMITED BY SIZE                               
022500             TC-EDIT-TEXT DELIMITED BY SPACE                              
022600             INTO TC-PRT-LINE.                                            
022700      PERFORM ZZ020-WRITE-LINE.                                           
022800  BA010-EXIT.                                                             
022900      EXIT SECTION.                                                       
023000*                                                                         
023100* Report section 2 - one line per day, in the order TC010 built           
023200* the daily totals table (date order), R9 step 2 / R3.                    
023300*                                                                         
023400* 09/12/25 vbc - Created.                                                 
023500*                                                                         
023600  BB010-PRINT-DAILY-TOTALS SECTION.                                       
023700*---------------------------------                                        
023800      PERFORM BB020-PRINT-ONE-DAY                                         
023900          VARYING TC-I FROM 1 BY 1                                        
024000          UNTIL TC-I > TC-LNK-DLY-CNT.                                    
024100  BB010-EXIT.                                                             
024200      EXIT SECTION.                                                       
024300  BB020-PRINT-ONE-DAY.                                                    
024400      MOVE SPACES TO TC-PRT-LINE.                                         
024500      MOVE TC-DLY-TOTAL (TC-I) TO TC-EDIT-VALUE.                          
024600      PERFORM ZZ010-EDIT-NUMBER.                                          
024700      STRING TC-DLY-DATE (TC-I) DELIMITED BY SIZE                         
024800             " " DELIMITED BY SIZE                                        
024900             TC-EDIT-TEXT DELIMITED BY SPACE                              
025000             INTO TC-PRT-LINE.                                            
025100      PERFORM ZZ020-WRITE-LINE.                                           
025200*                                                                         
025300* Report section 3 - busiest half hours heading plus the N                
025400* entries TC010 ranked, in rank order, R9 step 3 / R4.                    
025500*                                                                         
025600* 09/12/25 vbc - Created.                                                 
025700*                                                                         
025800  BC010-PRINT-TOP-N SECTION.                                              
025900*--------------------------                                               
026000      MOVE SPACES TO TC-PRT-LINE.                                         
026100      MOVE TC-HDR-TOP TO TC-PRT-LINE.                                     
026200      PERFORM ZZ020-WRITE-LINE.                                           
026300      IF TC-LNK-TOP-CNT > 0                                               
026400          PERFORM BC020-PRINT-ONE-TOP                                     
026500              VARYING TC-I FROM 1 BY 1                                    
026600              UNTIL TC-I > TC-LNK-TOP-CNT                                 
026700      END-IF.                                                             
026800  BC010-EXIT.                                                             
026900      EXIT SECTION.                                                       
027000  BC020-PRINT-ONE-TOP.                                                    
027100      MOVE SPACES TO TC-PRT-LINE.                                         
027200      MOVE TC-TOP-COUNT (TC-I) TO TC-EDIT-VALUE.                          
027300      PERFORM ZZ010-EDIT-NUMBER.                                          
027400      STRING TC-TOP-TIMESTAMP (TC-I) DELIMITED BY SIZE                    
027500             " " DELIMITED BY SIZE                                        
027600             TC-EDIT-TEXT DELIMITED BY SPACE                              
027700             INTO TC-PRT-LINE.                                            
027800      PERFORM ZZ020-WRITE-LINE.                                           
027900*                                                                         
028000* Report section 4 - lowest traffic window, R9 step 4 / R5.  If           
028100* TC010 could not find a window (file shorter than W) the R8              
028200* fallback message is printed in its place.                               
028300*                                                                         
028400* 09/12/25 vbc - Created.                                                 
028500*                                                                         
028600  BD010-PRINT-WINDOW SECTION.                                             
028700*---------------------------                                              
028800      IF TC-LNK-WIN-NONE                                                  
028900          MOVE SPACES TO TC-PRT-LINE                                      
029000          MOVE TC-MSG-NO-WIN TO TC-PRT-LINE                               
029100          PERFORM ZZ020-WRITE-LINE                                        
029200          GO TO BD010-EXIT                                                
029300      END-IF.                                                             
029400      MOVE SPACES TO TC-PRT-LINE.                                         
029500      MOVE TC-HDR-WIN TO TC-PRT-LINE.                                     
029600      PERFORM ZZ020-WRITE-LINE.                                           
029700      MOVE SPACES TO TC-PRT-LINE.                                         
029800      MOVE TC-LNK-WIN-SUM TO TC-EDIT-VALUE.                               
029900      PERFORM ZZ010-EDIT-NUMBER.                                          
030000      STRING TC-LIT-START DELIMITED BY SIZE                               
030100             TC-WIN-TIMESTAMP (1) DELIMITED BY SIZE                       
030200             TC-LIT-TOTAL2 DELIMITED BY SIZE                              
030300             TC-EDIT-TEXT DELIMITED BY SPACE                              
030400             INTO TC-PRT-LINE.                                            
030500      PERFORM ZZ020-WRITE-LINE.                                           
030600      PERFORM BD020-PRINT-ONE-WINDOW-ITEM                                 
030700          VARYING TC-J FROM 1 BY 1                                        
030800          UNTIL TC-J > TC-LNK-WIN-CNT.                                    
030900  BD010-EXIT.                                                             
031000      EXIT SECTION.                                                       
031100  BD020-PRINT-ONE-WINDOW-ITEM.                                            
031200      MOVE SPACES TO TC-PRT-LINE.                                         
031300      MOVE TC-WIN-COUNT (TC-J) TO TC-EDIT-VALUE.                          
031400      PERFORM ZZ010-EDIT-NUMBER.                                          
031500      STRING "  " DELIMITED BY SIZE                                       
031600             TC-WIN-TIMESTAMP (TC-J) DELIMITED BY SIZE                    
031700             " " DELIMITED BY SIZE                                        
031800             TC-EDIT-TEXT DELIMITED BY SPACE                              
031900             INTO TC-PRT-LINE.                                            
032000      PERFORM ZZ020-WRITE-LINE.                                           
032100*                                                                         
032200* Shared numeric edit - zero suppress a COMP value into a plain           
032300* run of digits with no leading zero, no intrinsic functions              
032400* used, see the same leading space tally idiom in maps04.                 
032500*                                                                         
032600* 09/12/25 vbc - Created.                                                 
032700*                                                                         
032800  ZZ010-EDIT-NUMBER SECTION.                                              
032900*--------------------------                                               
033000      MOVE TC-EDIT-VALUE TO TC-EDIT-FIELD.                                
033100      MOVE ZERO TO TC-EDIT-LEAD.                                          
033200      INSPECT TC-EDIT-FIELD TALLYING TC-EDIT-LEAD                         
033300          FOR LEADING SPACE.                                              
033400      ADD 1 TO TC-EDIT-LEAD.                                              
033500      MOVE SPACES TO TC-EDIT-TEXT.                                        
033600      MOVE TC-EDIT-FIELD (TC-EDIT-LEAD:) TO TC-EDIT-TEXT.                 
033700  ZZ010-EXIT.                                                             
033800      EXIT SECTION.                                                       
033900*                                                                         
034000* Shared print line write.                                                
034100*                                                                         
034200* 09/12/25 vbc - Created.                                                 
034300*                                                                         
034400  ZZ020-WRITE-LINE SECTION.                                               
034500*-------------------------                                                
034600      MOVE TC-PRT-LINE TO TC-RPT-LINE.                                    
034700      WRITE TC-RPT-RECORD.                                                
034800  ZZ020-EXIT.                                                             
034900      EXIT SECTION.                                                       
035000*                                                                         
