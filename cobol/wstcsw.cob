000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Subscripts And Work Switches           *                               
000500*     Private To Whichever Program Copies *                               
000600*     This In - Not Passed On Any CALL    *                               
000700*******************************************                               
000800*  All COMP per house standard, see py000 etc for the                     
000900*  same habit with Emp-No-Sub and the like.                               
001000*                                                                         
001100* 09/12/25 vbc - Created.                                                 
001200*                                                                         
001300 01  TC-SWITCHES.                                                         
001400     03  TC-I                       PIC S9(04) COMP.                      
001500     03  TC-J                       PIC S9(04) COMP.                      
001600     03  TC-K                       PIC S9(04) COMP.                      
001700     03  TC-LO                      PIC S9(04) COMP.                      
001800     03  TC-BEST-NDX                PIC S9(04) COMP.                      
001900     03  TC-BEST-SUM                PIC S9(09) COMP.                      
002000     03  TC-THIS-SUM                PIC S9(09) COMP.                      
002100     03  TC-WIN-END                 PIC S9(04) COMP.                      
002200     03  TC-SWAP-FLAG               PIC X.                                
002300         88  TC-SWAPPED             VALUE "Y".                            
002400         88  TC-NOT-SWAPPED         VALUE "N".                            
002500     03  FILLER                     PIC X(10).                            
002600*                                                                         
