000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Working Storage For TC010 Only         *                               
000500*     The Loaded Traffic Table And Its    *                               
000600*     Top-N Ranking Scratch Copy          *                               
000700*                                          *                              
000800*     Neither table here is passed back   *                               
000900*     to TC000 - see wstcdly.cob and       *                              
001000*     wstctop.cob for the tables that are.*                               
001100*******************************************                               
001200*  Capacity note: sized for a little over a year of                       
001300*  half-hour intervals (48/day).  If a larger file is                     
001400*  ever read in one run this occurs limit, and the one                    
001500*  in TC010's ab030 bounds check, will need increasing.                   
001600*                                                                         
001700* THESE FIELD SIZES MAY NEED CHANGING IF SITE DATA GROWS                  
001800*                                                                         
001900* 09/12/25 vbc - Created.                                                 
002000* 10/12/25 vbc - Added date-parts redefines for possible                  
002100*                future reporting by month/quarter - not                  
002200*                used by this release, kept for TC011 etc.                
002300*                                                                         
002400 01  TC-TRAFFIC-TABLE.                                                    
002500     03  TC-TBL-ENTRY               OCCURS 9999 TIMES.                    
002600         05  TC-TBL-TIMESTAMP       PIC X(19).                            
002700         05  TC-TBL-DATE-PARTS REDEFINES TC-TBL-TIMESTAMP.                
002800             07  TC-TBL-CCYY        PIC X(04).                            
002900             07  FILLER             PIC X(01).                            
003000             07  TC-TBL-MM          PIC X(02).                            
003100             07  FILLER             PIC X(01).                            
003200             07  TC-TBL-DD          PIC X(02).                            
003300             07  FILLER             PIC X(01).                            
003400             07  TC-TBL-HHMMSS      PIC X(08).                            
003500         05  TC-TBL-DATE            PIC X(10).                            
003600         05  TC-TBL-COUNT           PIC S9(05) COMP.                      
003700         05  FILLER                 PIC X(05).                            
003800*                                                                         
003900* Scratch copy of timestamp/count used only while ranking                 
004000* for the busiest-half-hours selection (R4) - kept apart                  
004100* from TC-TRAFFIC-TABLE so the by-count sort pass never                   
004200* disturbs the by-timestamp order the window search (R5)                  
004300* still needs afterwards.                                                 
004400*                                                                         
004500* 09/12/25 vbc - Created.                                                 
004600*                                                                         
004700 01  TC-RANK-TABLE.                                                       
004800     03  TC-RNK-ENTRY               OCCURS 9999 TIMES.                    
004900         05  TC-RNK-TIMESTAMP       PIC X(19).                            
005000         05  TC-RNK-COUNT           PIC S9(05) COMP.                      
005100         05  FILLER                 PIC X(05).                            
005200*                                                                         
005300* One-entry exchange area for the bubble-sort swaps above                 
005400* and in TC-RANK-TABLE's ranking pass.                                    
005500*                                                                         
005600 01  TC-SCRATCH-ENTRY.                                                    
005700     03  TC-SCR-TIMESTAMP           PIC X(19).                            
005800     03  TC-SCR-DATE                PIC X(10).                            
005900     03  TC-SCR-COUNT               PIC S9(05) COMP.                      
006000     03  FILLER                     PIC X(05).                            
006100*                                                                         
006200* Parse work for the count field off the input line -                     
006300* TR-COUNT-RAW is UNSTRUNG on the first trailing space into               
006400* this, JUSTIFIED RIGHT so the leading-space-to-zero fill                 
006500* works the same way as TC-Arg-N-Work in TC000, then checked              
006600* NUMERIC before the MOVE into TC-Tbl-Count.  Counts run 1                
006700* to 5 digits wide, unpadded.                                             
006800*                                                                         
006900* 13/12/25 vbc - Created.                                                 
007000*                                                                         
007100 01  TC-PARSE-WORK.                                                       
007200     03  TC-PARSE-COUNT-TEXT        PIC X(05) JUSTIFIED RIGHT             
007300                                     VALUE SPACES.                        
007400     03  FILLER                     PIC X(05).                            
007500*                                                                         
