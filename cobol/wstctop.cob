000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Top-N And Lowest-Window Result Tables  *                               
000500*     Shared Between TC010 And TC000      *                               
000600*                                          *                              
000700*     TC010 builds these (R4, R5) and     *                               
000800*     passes them back on the CALL.       *                               
000900*******************************************                               
001000*                                                                         
001010* N and W are normally small, but SPEC allows N to exceed the             
001020* record count (all records come back) and W can be supplied              
001030* as large as a site cares to run.  Both tables are sized to              
001040* match TC-Traffic-Table's own 9999 entry capacity so a                   
001050* spec-legal request with a big N or W cannot run past the                
001060* end of the table in AF050/AG040.                                        
001070*                                                                         
001400* 09/12/25 vbc - Created.                                                 
001500* 13/12/25 vbc - Both tables were OCCURS 500, too small for               
001510*                a spec-legal large N or W against the 9999               
001520*                entry traffic table - widened to match.                  
001600 01  TC-TOP-TABLE.                                                        
001700     03  TC-TOP-ENTRY               OCCURS 9999 TIMES.                    
001800         05  TC-TOP-TIMESTAMP       PIC X(19).                            
001900         05  TC-TOP-DATE-PARTS REDEFINES TC-TOP-TIMESTAMP.                
002000             07  TC-TOP-CCYY-MM-DD  PIC X(10).                            
002100             07  FILLER             PIC X(01).                            
002200             07  TC-TOP-HHMMSS      PIC X(08).                            
002300         05  TC-TOP-COUNT           PIC S9(05) COMP.                      
002400         05  FILLER                 PIC X(06).                            
002500*                                                                         
002600 01  TC-WINDOW-TABLE.                                                     
002700     03  TC-WIN-ENTRY               OCCURS 9999 TIMES.                    
002800         05  TC-WIN-TIMESTAMP       PIC X(19).                            
002900         05  TC-WIN-DATE-PARTS REDEFINES TC-WIN-TIMESTAMP.                
003000             07  TC-WIN-CCYY-MM-DD  PIC X(10).                            
003100             07  FILLER             PIC X(01).                            
003200             07  TC-WIN-HHMMSS      PIC X(08).                            
003300         05  TC-WIN-COUNT           PIC S9(05) COMP.                      
003400         05  FILLER                 PIC X(06).                            
003500*                                                                         
