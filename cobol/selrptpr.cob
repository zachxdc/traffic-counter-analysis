000100*                                                                         
000200*  SELECT For Traffic Counter Summary Report Print File                   
000300*                                                                         
000400*     Line sequential print file.  Logical name TC-RPT-FILE               
000500*     may be mapped by the run time to a spool file or to                 
000600*     standard output, per site convention.                               
000700*                                                                         
000800* 09/12/25 vbc - Created.                                                 
000900*                                                                         
001000     SELECT TC-RPT-FILE ASSIGN TO "TC-RPT-FILE"                           
001100         ORGANIZATION IS LINE SEQUENTIAL                                  
001200         FILE STATUS IS TC-RPT-STATUS.                                    
001300*                                                                         
