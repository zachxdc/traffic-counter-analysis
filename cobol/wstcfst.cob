000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  File Status Bytes                      *                               
000500*     Private To Whichever Program Copies *                               
000600*     This In - ACAS Two-Byte Convention  *                               
000700*     See PY-PR1-Status Etc In Payroll    *                               
000800*******************************************                               
000900*                                                                         
001000* 09/12/25 vbc - Created.                                                 
001100*                                                                         
001200 01  TC-FILE-STATUS.                                                      
001300     03  TC-IN-STATUS               PIC XX.                               
001400         88  TC-IN-OK               VALUE "00".                           
001500         88  TC-IN-EOF              VALUE "10".                           
001600         88  TC-IN-NOT-FOUND        VALUES "35" "30".                     
001700     03  TC-RPT-STATUS              PIC XX.                               
001800         88  TC-RPT-OK              VALUE "00".                           
001900     03  FILLER                     PIC X(10).                            
002000*                                                                         
