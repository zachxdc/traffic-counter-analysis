000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Daily Control-Break Totals Table       *                               
000500*     Shared Between TC010 And TC000      *                               
000600*                                          *                              
000700*     TC010 builds this table (R3) and    *                               
000800*     passes it back on the CALL; TC000   *                               
000900*     only ever reads it back out for     *                               
001000*     the daily-totals section of the     *                               
001100*     report (R9 step 2).                 *                               
001200*******************************************                               
001300*                                                                         
001400* 09/12/25 vbc - Created.                                                 
001500*                                                                         
001600 01  TC-DAILY-TABLE.                                                      
001700     03  TC-DLY-ENTRY               OCCURS 3660 TIMES.                    
001800         05  TC-DLY-DATE            PIC X(10).                            
001900         05  TC-DLY-DATE-PARTS REDEFINES TC-DLY-DATE.                     
002000             07  TC-DLY-CCYY        PIC X(04).                            
002100             07  FILLER             PIC X(01).                            
002200             07  TC-DLY-MM          PIC X(02).                            
002300             07  FILLER             PIC X(01).                            
002400             07  TC-DLY-DD          PIC X(02).                            
002500         05  TC-DLY-TOTAL           PIC S9(09) COMP.                      
002600         05  FILLER                 PIC X(04).                            
002700*                                                                         
