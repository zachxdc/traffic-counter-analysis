000100*                                                                         
000200*  SELECT For Traffic Counter Input File                                  
000300*                                                                         
000400*     Line sequential, one counter interval per line.                     
000500*     Logical name TC-IN-FILE is mapped to the real path                  
000600*     at run time by TC000 via SET ENVIRONMENT.                           
000700*                                                                         
000800* 09/12/25 vbc - Created.                                                 
000900*                                                                         
001000     SELECT TC-IN-FILE ASSIGN TO "TC-IN-FILE"                             
001100         ORGANIZATION IS LINE SEQUENTIAL                                  
001200         FILE STATUS IS TC-IN-STATUS.                                     
001300*                                                                         
