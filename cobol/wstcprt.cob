000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Working Storage For TC000 Only         *                               
000500*     Report Print Work Area, Headings    *                               
000600*     And Error Messages                  *                               
000700*******************************************                               
000800*                                                                         
000900* Report driver work areas - the print line is built up                   
001000* here field by field then moved to TC-RPT-LINE and wrote.                
001100*                                                                         
001200* 09/12/25 vbc - Created.                                                 
001300*                                                                         
001400 01  TC-PRINT-WORK.                                                       
001500     03  TC-PRT-LINE                PIC X(80)  VALUE SPACES.              
001600     03  TC-EDIT-VALUE              PIC S9(09) COMP.                      
001700     03  TC-EDIT-FIELD              PIC Z(08)9.                           
001800     03  TC-EDIT-TEXT               PIC X(11)  VALUE SPACES.              
001900     03  TC-EDIT-LEAD               PIC S9(04) COMP.                      
002000     03  FILLER                     PIC X(05).                            
002100*                                                                         
002200* Error / status messages - house convention keeps these                  
002300* literal in working storage rather than a copybook when                  
002400* there are only a handful, see pyrgstr / vacprint.                       
002500*                                                                         
002600 01  TC-ERROR-MESSAGES.                                                   
002700     03  TC001     PIC X(23) VALUE "Error: File not found: ".             
002800     03  FILLER    PIC X(05).                                             
002900*                                                                         
003000 01  TC-HEADINGS.                                                         
003100     03  TC-HDR-TOP    PIC X(15) VALUE "Top half hours:".                 
003200     03  TC-HDR-WIN    PIC X(22) VALUE "Lowest traffic window:".          
003300     03  TC-MSG-NO-WIN PIC X(31) VALUE "No low-traffic                    
003310-    "window available".                                                  
003400     03  TC-LIT-TOTAL  PIC X(06) VALUE "Total ".                          
003500     03  TC-LIT-START  PIC X(06) VALUE "Start ".                          
003600     03  TC-LIT-TOTAL2 PIC X(07) VALUE " Total ".                         
003700     03  FILLER        PIC X(05).                                         
003800*                                                                         
