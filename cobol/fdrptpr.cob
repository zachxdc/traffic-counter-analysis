000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Traffic Counter  *                               
000500*        Summary Report Print File        *                               
000600*******************************************                               
000700*  File size 100 bytes (line sequential, variable on disk).               
000800*                                                                         
000900* 09/12/25 vbc - Created.                                                 
001000*                                                                         
001100 FD  TC-RPT-FILE.                                                         
001200*                                                                         
001300 01  TC-RPT-RECORD.                                                       
001400     03  TC-RPT-LINE           PIC X(80).                                 
001500     03  FILLER                PIC X(20).                                 
001600*                                                                         
