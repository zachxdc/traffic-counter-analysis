000100*                                                                         
000200*****************************************************************         
000300*              Traffic Counter Analysis Module                 *          
000400*                                                               *         
000500*         Loads, sorts and analyses one counter file           *          
000600*****************************************************************         
000700*                                                                         
000800  IDENTIFICATION          DIVISION.                                       
000900*================================                                         
001000*                                                                         
001100  PROGRAM-ID.       TC010.                                                
001200  AUTHOR.           VINCENT B COEN FBCS, FIDM, FIDPM.                     
001300  INSTALLATION.     APPLEWOOD COMPUTERS.                                  
001400  DATE-WRITTEN.     11/04/87.                                             
001500  DATE-COMPILED.                                                          
001600  SECURITY.         COPYRIGHT (C) 1987-2026 AND LATER, VINCENT            
001700                   BRYAN COEN.  DISTRIBUTED UNDER THE GNU                 
001800                   GENERAL PUBLIC LICENSE.  SEE THE FILE                  
001900                   COPYING FOR DETAILS.                                   
002000*                                                                         
002100*    Remarks.          Traffic Counter Analysis Module.                   
002200*                      Called by TC000 with the traffic file              
002300*                      already known to exist.  Loads the file,           
002400*                      sorts it, and builds the grand total,              
002500*                      daily totals, busiest half-hours and the           
002600*                      lowest contiguous traffic window.                  
002700*                                                                         
002800*                      Semi-sourced from the old county roadside          
002900*                      counter tape-reduction Basic program.              
003000*                                                                         
003100*    Version.          See Prog-Name in WS.                               
003200*                                                                         
003300*    Called Modules.   None.                                              
003400*    Functions Used.   None.                                              
003500*    Files Used.       TC-IN-FILE.   Traffic counter readings.            
003600*                                                                         
003700*    Error Messages Used.                                                 
003800*                      None - TC000 owns all reporting of errors.         
003900*                                                                         
004000* Changes:                                                                
004100* 11/04/87 vbc - 1.0.00 Created - roadside counter batch                  
004200*                analysis, first cut for the Borough Engineer's           
004300*                traffic survey unit.                                     
004400* 22/09/87 jds - 1.0.01 Fix to daily total carry when a run               
004500*                crossed midnight - second day lost its first             
004600*                interval.                                                
004700* 14/01/89 vbc - 1.0.02 Window size made a run time parameter,            
004800*                was fixed at 3 intervals.                                
004900* 03/06/91 rjh - 1.0.03 Top N tie break changed to earliest               
005000*                time first, was arbitrary.                               
005100* 19/11/93 vbc - 1.0.04 Ported off the old 40 column card image           
005200*                counter tape format onto the present 80 column           
005300*                ASCII line format.                                       
005400* 08/09/98 vbc - 1.0.05 Year 2000 readiness check - date fields           
005500*                already carry a 4 digit century, no change               
005600*                needed here.                                             
005700* 12/01/99 jds - 1.0.06 Y2K test pack run clean and signed off,           
005800*                see test log TC-Y2K-01.                                  
005900* 04/03/02 vbc - 1.0.07 Daily total table widened, 3660 days              
006000*                capacity, was 1100 - ten year retention.                 
006100* 17/08/07 khp - 1.0.08 Busiest half hour tie break re-checked            
006200*                against live data, no fault found.                       
006300* 25/02/14 vbc - 1.0.09 Traffic table widened to 9999 entries to          
006400*                cover a leap year of half hour readings.                 
006500* 09/12/25 vbc - 1.1.00 Recast onto the ACAS copybook and                 
006600*                section scheme for the move into the main                
006700*                accounting suite file set - record layouts and           
006800*                working storage now shared with TC000 via                
006900*                wstcdly, wstctop and wstclnk.                            
006910* 13/12/25 vbc - 1.1.01 TR-Count-Text was a fixed 5 digit                 
006920*                column on the input FD - any count not                   
006930*                exactly 5 digits wide left trailing spaces               
006940*                in the field and the record was silently                 
006950*                skipped as non-numeric.  AB030 now UNSTRINGs             
006960*                the raw remainder of the line on the                     
006970*                trailing space instead, so counts 1 to 5                 
006980*                digits wide, unpadded, parse correctly.                  
007000*                                                                         
007100*****************************************************************         
007200* Copyright Notice.                                                       
007300* ****************                                                        
007400*                                                                         
007500* This notice supersedes all prior copyright notices and was              
007600* updated 2024-04-16.                                                     
007700*                                                                         
007800* These files and programs are part of the Applewood Computers            
007900* Accounting System and is Copyright (c) Vincent B Coen.                  
008000* 1976-2026 and later.                                                    
008100*                                                                         
008200* This program is now free software; you can redistribute it              
008300* and/or modify it under the terms listed here and of the GNU             
008400* General Public License as published by the Free Software                
008500* Foundation; version 3 and later as revised for PERSONAL USAGE           
008600* ONLY and that includes for use within a business but EXCLUDES           
008700* repackaging or for Resale, Rental or Hire in ANY way.                   
008800*                                                                         
008900* ACAS is distributed in the hope that it will be useful, but             
009000* WITHOUT ANY WARRANTY; without even the implied warranty of              
009100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the           
009200* GNU General Public License for more details.                            
009300*                                                                         
009400*****************************************************************         
009500*                                                                         
009600  ENVIRONMENT             DIVISION.                                       
009700*================================                                         
009800*                                                                         
009900  CONFIGURATION           SECTION.                                        
010000*                                                                         
010100  SPECIAL-NAMES.                                                          
010200      CRT STATUS IS COB-CRT-STATUS.                                       
010250  REPOSITORY.                                                             
010270      FUNCTION ALL INTRINSIC.                                             
010500*                                                                         
010600  INPUT-OUTPUT            SECTION.                                        
010700  FILE-CONTROL.                                                           
010800  COPY "seltcin.cob".                                                     
010900*                                                                         
011000  DATA                    DIVISION.                                       
011100*================================                                         
011200*                                                                         
011300  FILE SECTION.                                                           
011400*                                                                         
011500  COPY "fdtcin.cob".                                                      
011600*                                                                         
011700  WORKING-STORAGE SECTION.                                                
011800*-----------------------                                                  
011900*                                                                         
012000  77  PROG-NAME               PIC X(17)                                   
012100                              VALUE "TC010   (1.1.00)".                   
012200*                                                                         
012300  COPY "wstcrec.cob".                                                     
012400  COPY "wstcsw.cob".                                                      
012500  COPY "wstcfst.cob".                                                     
012600*                                                                         
012700  LINKAGE SECTION.                                                        
012800****************                                                          
012900*                                                                         
013000  COPY "wstclnk.cob".                                                     
013100  COPY "wstcdly.cob".                                                     
013200  COPY "wstctop.cob".                                                     
013300*                                                                         
013400  PROCEDURE DIVISION USING TC-LINK-AREA                                   
013500                           TC-DAILY-TABLE                                 
013600                           TC-TOP-TABLE                                   
013700                           TC-WINDOW-TABLE.                               
013800*                                                                         
013900  AA000-MAIN SECTION.                                                     
014000*-------------------                                                      
014100      MOVE ZERO TO TC-LNK-RETURN-CODE.                                    
014200      PERFORM AB010-LOAD-TRAFFIC-FILE.                                    
014300      IF TC-LNK-RETURN-CODE = 1                                           
014400          GO TO AA000-EXIT                                                
014500      END-IF.                                                             
014600      PERFORM AC010-SORT-TABLE.                                           
014700      PERFORM AD010-COMPUTE-GRAND-TOTAL.                                  
014800      PERFORM AE010-COMPUTE-DAILY-TOTALS.                                 
014900      PERFORM AF010-SELECT-TOP-N.                                         
015000      PERFORM AG010-FIND-LOWEST-WINDOW.                                   
015100  AA000-EXIT.                                                             
015200      GOBACK.                                                             
015300*                                                                         
015400* Step 1 - Load the traffic file into TC-TRAFFIC-TABLE, R6 -              
015500* blank lines and lines that do not present a clean timestamp             
015600* and numeric count are skipped, not treated as fatal errors.             
015700*                                                                         
015800* 09/12/25 vbc - Created.                                                 
015900*                                                                         
016000  AB010-LOAD-TRAFFIC-FILE SECTION.                                        
016100*-------------------------------                                          
016200      MOVE ZERO TO TC-I.                                                  
016300      OPEN INPUT TC-IN-FILE.                                              
016400      IF NOT TC-IN-OK                                                     
016500          MOVE 1 TO TC-LNK-RETURN-CODE                                    
016600          GO TO AB010-EXIT                                                
016700      END-IF.                                                             
016800      PERFORM AB020-READ-ONE-RECORD                                       
016900          UNTIL TC-IN-EOF.                                                
017000      CLOSE TC-IN-FILE.                                                   
017100      MOVE TC-I TO TC-LNK-REC-CNT.                                        
017200  AB010-EXIT.                                                             
017300      EXIT SECTION.                                                       
017400  AB020-READ-ONE-RECORD.                                                  
017500      READ TC-IN-FILE                                                     
017600          AT END                                                          
017700              MOVE "10" TO TC-IN-STATUS                                   
017800      END-READ.                                                           
017900      IF TC-IN-EOF                                                        
018000          GO TO AB020-EXIT                                                
018100      END-IF.                                                             
018200      IF TC-IN-RAW-TEXT = SPACES                                          
018300          GO TO AB020-EXIT                                                
018400      END-IF.                                                             
018500      PERFORM AB030-PARSE-AND-STORE.                                      
018600  AB020-EXIT.                                                             
018700      EXIT.                                                               
018800  AB030-PARSE-AND-STORE.                                                  
018900      IF TR-DATE-SEP NOT = "T"                                            
019000          GO TO AB030-EXIT                                                
019100      END-IF.                                                             
019200      IF TR-FIELD-SEP NOT = SPACE                                         
019300          GO TO AB030-EXIT                                                
019400      END-IF.                                                             
019500      IF TR-COUNT-RAW = SPACES                                            
019520          GO TO AB030-EXIT                                                
019540      END-IF.                                                             
019560      MOVE SPACES TO TC-PARSE-COUNT-TEXT.                                 
019580      UNSTRING TR-COUNT-RAW DELIMITED BY SPACE                            
019600          INTO TC-PARSE-COUNT-TEXT.                                       
019620      INSPECT TC-PARSE-COUNT-TEXT REPLACING LEADING SPACE BY              
019640          ZERO.                                                           
019660      IF TC-PARSE-COUNT-TEXT NOT NUMERIC                                  
019680          GO TO AB030-EXIT                                                
019700      END-IF.                                                             
019800      IF TC-I >= 9999                                                     
019900          GO TO AB030-EXIT                                                
020000      END-IF.                                                             
020100      ADD 1 TO TC-I.                                                      
020200      STRING TR-DATE      DELIMITED BY SIZE                               
020300             TR-DATE-SEP  DELIMITED BY SIZE                               
020400             TR-TIME      DELIMITED BY SIZE                               
020500          INTO TC-TBL-TIMESTAMP (TC-I).                                   
020600      MOVE TR-DATE       TO TC-TBL-DATE  (TC-I).                          
020700      MOVE TC-PARSE-COUNT-TEXT TO TC-TBL-COUNT (TC-I).                    
020800  AB030-EXIT.                                                             
020900      EXIT.                                                               
021000*                                                                         
021100* Step 2 - Stable ascending sort of TC-TRAFFIC-TABLE by                   
021200* timestamp, R1.  Plain exchange sort, swap only when the left            
021300* entry is strictly greater, so entries already in order are              
021400* never disturbed - that is what keeps the sort stable.                   
021500*                                                                         
021600* 09/12/25 vbc - Created.                                                 
021700*                                                                         
021800  AC010-SORT-TABLE SECTION.                                               
021900*-------------------------                                                
022000      IF TC-LNK-REC-CNT < 2                                               
022100          GO TO AC010-EXIT                                                
022200      END-IF.                                                             
022300      SET TC-SWAPPED TO TRUE.                                             
022400      PERFORM AC020-BUBBLE-PASS                                           
022500          UNTIL TC-NOT-SWAPPED.                                           
022600  AC010-EXIT.                                                             
022700      EXIT SECTION.                                                       
022800  AC020-BUBBLE-PASS.                                                      
022900      SET TC-NOT-SWAPPED TO TRUE.                                         
023000      SUBTRACT 1 FROM TC-LNK-REC-CNT GIVING TC-LO.                        
023100      PERFORM AC030-COMPARE-SWAP                                          
023200          VARYING TC-I FROM 1 BY 1                                        
023300          UNTIL TC-I > TC-LO.                                             
023400  AC030-COMPARE-SWAP.                                                     
023500      ADD 1 TO TC-I GIVING TC-J.                                          
023600      IF TC-TBL-TIMESTAMP (TC-I) > TC-TBL-TIMESTAMP (TC-J)                
023700          PERFORM AC040-SWAP-ENTRIES                                      
023800          SET TC-SWAPPED TO TRUE                                          
023900      END-IF.                                                             
024000  AC040-SWAP-ENTRIES.                                                     
024100      MOVE TC-TBL-TIMESTAMP (TC-I) TO TC-SCR-TIMESTAMP.                   
024200      MOVE TC-TBL-DATE      (TC-I) TO TC-SCR-DATE.                        
024300      MOVE TC-TBL-COUNT     (TC-I) TO TC-SCR-COUNT.                       
024400      MOVE TC-TBL-TIMESTAMP (TC-J) TO TC-TBL-TIMESTAMP (TC-I).            
024500      MOVE TC-TBL-DATE      (TC-J) TO TC-TBL-DATE      (TC-I).            
024600      MOVE TC-TBL-COUNT     (TC-J) TO TC-TBL-COUNT     (TC-I).            
024700      MOVE TC-SCR-TIMESTAMP TO TC-TBL-TIMESTAMP (TC-J).                   
024800      MOVE TC-SCR-DATE      TO TC-TBL-DATE      (TC-J).                   
024900      MOVE TC-SCR-COUNT     TO TC-TBL-COUNT     (TC-J).                   
025000*                                                                         
025100* Step 3 - Grand total, R2.  Sum of every loaded count, zero              
025200* when the file held no usable records.                                   
025300*                                                                         
025400* 09/12/25 vbc - Created.                                                 
025500*                                                                         
025600  AD010-COMPUTE-GRAND-TOTAL SECTION.                                      
025700*----------------------------------                                       
025800      MOVE ZERO TO TC-LNK-GRAND-TOTAL.                                    
025900      IF TC-LNK-REC-CNT = 0                                               
026000          GO TO AD010-EXIT                                                
026100      END-IF.                                                             
026200      PERFORM AD020-ADD-ONE-COUNT                                         
026300          VARYING TC-I FROM 1 BY 1                                        
026400          UNTIL TC-I > TC-LNK-REC-CNT.                                    
026500  AD010-EXIT.                                                             
026600      EXIT SECTION.                                                       
026700  AD020-ADD-ONE-COUNT.                                                    
026800      ADD TC-TBL-COUNT (TC-I) TO TC-LNK-GRAND-TOTAL.                      
026900*                                                                         
027000* Step 4 - Daily totals, R3.  Control break on calendar date              
027100* over the now timestamp-ordered table, one TC-Daily-Table                
027200* entry built per distinct date encountered.                              
027300*                                                                         
027400* 09/12/25 vbc - Created.                                                 
027500* 22/09/87 jds - see header note 1.0.01, midnight carry fix               
027600*                proved out again under the new section scheme.           
027700*                                                                         
027800  AE010-COMPUTE-DAILY-TOTALS SECTION.                                     
027900*-----------------------------------                                      
028000      MOVE ZERO TO TC-LNK-DLY-CNT.                                        
028100      IF TC-LNK-REC-CNT = 0                                               
028200          GO TO AE010-EXIT                                                
028300      END-IF.                                                             
028400      MOVE 1 TO TC-LNK-DLY-CNT.                                           
028500      MOVE TC-TBL-DATE (1) TO TC-DLY-DATE (1).                            
028600      MOVE ZERO TO TC-DLY-TOTAL (1).                                      
028700      PERFORM AE020-ACCUM-ONE-RECORD                                      
028800          VARYING TC-I FROM 1 BY 1                                        
028900          UNTIL TC-I > TC-LNK-REC-CNT.                                    
029000  AE010-EXIT.                                                             
029100      EXIT SECTION.                                                       
029200  AE020-ACCUM-ONE-RECORD.                                                 
029300      IF TC-TBL-DATE (TC-I) NOT = TC-DLY-DATE (TC-LNK-DLY-CNT)            
029400          ADD 1 TO TC-LNK-DLY-CNT                                         
029500          MOVE TC-TBL-DATE (TC-I)                                         
029600              TO TC-DLY-DATE (TC-LNK-DLY-CNT)                             
029700          MOVE ZERO TO TC-DLY-TOTAL (TC-LNK-DLY-CNT)                      
029800      END-IF.                                                             
029900      ADD TC-TBL-COUNT (TC-I)                                             
030000          TO TC-DLY-TOTAL (TC-LNK-DLY-CNT).                               
030100*                                                                         
030200* Step 5 - Busiest N half hours, R4.  Ranked on a scratch copy            
030300* of the table so the timestamp order TC010 still needs for               
030400* step 6 is never disturbed.  The copy starts in timestamp                
030500* order, and the ranking pass below only swaps on a strictly              
030600* lower count, so equal counts keep their original, earlier               
030700* first, order - that is the tie break the report wants.                  
030800*                                                                         
030900* 09/12/25 vbc - Created.                                                 
031000* 03/06/91 rjh - see header note 1.0.03, tie break behaviour              
031100*                confirmed unchanged by the stable ranking pass.          
031200*                                                                         
031300  AF010-SELECT-TOP-N SECTION.                                             
031400*---------------------------                                              
031500      MOVE ZERO TO TC-LNK-TOP-CNT.                                        
031600      IF TC-LNK-N-PARM <= 0                                               
031700          GO TO AF010-EXIT                                                
031800      END-IF.                                                             
031900      IF TC-LNK-REC-CNT = 0                                               
032000          GO TO AF010-EXIT                                                
032100      END-IF.                                                             
032200      PERFORM AF020-COPY-TO-RANK                                          
032300          VARYING TC-I FROM 1 BY 1                                        
032400          UNTIL TC-I > TC-LNK-REC-CNT.                                    
032500      SET TC-SWAPPED TO TRUE.                                             
032600      PERFORM AF030-RANK-PASS                                             
032700          UNTIL TC-NOT-SWAPPED.                                           
032800      MOVE TC-LNK-N-PARM TO TC-LNK-TOP-CNT.                               
032900      IF TC-LNK-TOP-CNT > TC-LNK-REC-CNT                                  
033000          MOVE TC-LNK-REC-CNT TO TC-LNK-TOP-CNT                           
033100      END-IF.                                                             
033200      PERFORM AF050-COPY-TO-TOP                                           
033300          VARYING TC-I FROM 1 BY 1                                        
033400          UNTIL TC-I > TC-LNK-TOP-CNT.                                    
033500  AF010-EXIT.                                                             
033600      EXIT SECTION.                                                       
033700  AF020-COPY-TO-RANK.                                                     
033800      MOVE TC-TBL-TIMESTAMP (TC-I) TO TC-RNK-TIMESTAMP (TC-I).            
033900      MOVE TC-TBL-COUNT     (TC-I) TO TC-RNK-COUNT     (TC-I).            
034000  AF030-RANK-PASS.                                                        
034100      SET TC-NOT-SWAPPED TO TRUE.                                         
034200      SUBTRACT 1 FROM TC-LNK-REC-CNT GIVING TC-LO.                        
034300      PERFORM AF040-RANK-COMPARE                                          
034400          VARYING TC-I FROM 1 BY 1                                        
034500          UNTIL TC-I > TC-LO.                                             
034600  AF040-RANK-COMPARE.                                                     
034700      ADD 1 TO TC-I GIVING TC-J.                                          
034800      IF TC-RNK-COUNT (TC-I) < TC-RNK-COUNT (TC-J)                        
034900          MOVE TC-RNK-TIMESTAMP (TC-I) TO TC-SCR-TIMESTAMP                
035000          MOVE TC-RNK-COUNT     (TC-I) TO TC-SCR-COUNT                    
035100          MOVE TC-RNK-TIMESTAMP (TC-J)                                    
035200              TO TC-RNK-TIMESTAMP (TC-I)                                  
035300          MOVE TC-RNK-COUNT (TC-J) TO TC-RNK-COUNT (TC-I)                 
035400          MOVE TC-SCR-TIMESTAMP TO TC-RNK-TIMESTAMP (TC-J)                
035500          MOVE TC-SCR-COUNT     TO TC-RNK-COUNT     (TC-J)                
035600          SET TC-SWAPPED TO TRUE                                          
035700      END-IF.                                                             
035800  AF050-COPY-TO-TOP.                                                      
035900      MOVE TC-RNK-TIMESTAMP (TC-I) TO TC-TOP-TIMESTAMP (TC-I).            
036000      MOVE TC-RNK-COUNT     (TC-I) TO TC-TOP-COUNT     (TC-I).            
036100*                                                                         
036200* Step 6 - Lowest contiguous traffic window, R5.  Slides a                
036300* window of TC-Lnk-W-Parm consecutive timestamp-ordered                   
036400* entries across the table, keeping the first window whose sum            
036500* is strictly lower than the best found so far - that gives the           
036600* earliest window on a tied sum, as the report wants.                     
036700*                                                                         
036800* 09/12/25 vbc - Created.                                                 
036900* 14/01/89 vbc - see header note 1.0.02, window size is now               
037000*                TC-Lnk-W-Parm, not a literal 3.                          
037100*                                                                         
037200  AG010-FIND-LOWEST-WINDOW SECTION.                                       
037300*---------------------------------                                        
037400      MOVE "N" TO TC-LNK-WIN-FOUND.                                       
037500      MOVE ZERO TO TC-LNK-WIN-CNT.                                        
037600      MOVE ZERO TO TC-LNK-WIN-SUM.                                        
037700      IF TC-LNK-W-PARM <= 0                                               
037800          GO TO AG010-EXIT                                                
037900      END-IF.                                                             
038000      IF TC-LNK-REC-CNT < TC-LNK-W-PARM                                   
038100          GO TO AG010-EXIT                                                
038200      END-IF.                                                             
038300      MOVE ZERO TO TC-BEST-NDX.                                           
038400      MOVE ZERO TO TC-BEST-SUM.                                           
038500      COMPUTE TC-LO = TC-LNK-REC-CNT - TC-LNK-W-PARM + 1.                 
038600      PERFORM AG020-TRY-ONE-WINDOW                                        
038700          VARYING TC-I FROM 1 BY 1                                        
038800          UNTIL TC-I > TC-LO.                                             
038900      IF TC-BEST-NDX = ZERO                                               
039000          GO TO AG010-EXIT                                                
039100      END-IF.                                                             
039200      MOVE "Y" TO TC-LNK-WIN-FOUND.                                       
039300      MOVE TC-BEST-SUM TO TC-LNK-WIN-SUM.                                 
039400      MOVE TC-LNK-W-PARM TO TC-LNK-WIN-CNT.                               
039500      PERFORM AG040-COPY-WINDOW-ITEM                                      
039600          VARYING TC-J FROM 1 BY 1                                        
039700          UNTIL TC-J > TC-LNK-WIN-CNT.                                    
039800  AG010-EXIT.                                                             
039900      EXIT SECTION.                                                       
040000  AG020-TRY-ONE-WINDOW.                                                   
040100      COMPUTE TC-WIN-END = TC-I + TC-LNK-W-PARM - 1.                      
040200      MOVE ZERO TO TC-THIS-SUM.                                           
040300      PERFORM AG030-SUM-ONE-ITEM                                          
040400          VARYING TC-K FROM TC-I BY 1                                     
040500          UNTIL TC-K > TC-WIN-END.                                        
040600      IF TC-BEST-NDX = ZERO OR TC-THIS-SUM < TC-BEST-SUM                  
040700          MOVE TC-I TO TC-BEST-NDX                                        
040800          MOVE TC-THIS-SUM TO TC-BEST-SUM                                 
040900      END-IF.                                                             
041000  AG030-SUM-ONE-ITEM.                                                     
041100      ADD TC-TBL-COUNT (TC-K) TO TC-THIS-SUM.                             
041200  AG040-COPY-WINDOW-ITEM.                                                 
041300      COMPUTE TC-K = TC-BEST-NDX + TC-J - 1.                              
041400      MOVE TC-TBL-TIMESTAMP (TC-K) TO TC-WIN-TIMESTAMP (TC-J).            
041500      MOVE TC-TBL-COUNT     (TC-K) TO TC-WIN-COUNT     (TC-J).            
041600*                                                                         
