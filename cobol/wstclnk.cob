000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Linkage Area Between TC000 And TC010   *                               
000500*                                          *                              
000600*     Held as one group so the CALL only  *                               
000700*     passes a handful of args - see the  *                               
000800*     same habit in wscall.cob.           *                               
000900*******************************************                               
001000*                                                                         
001100* TC-LNK-RETURN-CODE  0 = ok, 1 = input file not found.                   
001200*                                                                         
001300* 09/12/25 vbc - Created.                                                 
001400*                                                                         
001500 01  TC-LINK-AREA.                                                        
001600     03  TC-LNK-N-PARM              PIC S9(04) COMP.                      
001700     03  TC-LNK-W-PARM              PIC S9(04) COMP.                      
001800     03  TC-LNK-RETURN-CODE         PIC S9(04) COMP.                      
001900     03  TC-LNK-GRAND-TOTAL         PIC S9(09) COMP.                      
002000     03  TC-LNK-REC-CNT             PIC S9(04) COMP.                      
002100     03  TC-LNK-DLY-CNT             PIC S9(04) COMP.                      
002200     03  TC-LNK-TOP-CNT             PIC S9(04) COMP.                      
002300     03  TC-LNK-WIN-CNT             PIC S9(04) COMP.                      
002400     03  TC-LNK-WIN-SUM             PIC S9(09) COMP.                      
002500     03  TC-LNK-WIN-FOUND           PIC X.                                
002600         88  TC-LNK-WIN-OK          VALUE "Y".                            
002700         88  TC-LNK-WIN-NONE        VALUE "N".                            
002800     03  FILLER                     PIC X(10).                            
002900*                                                                         
