000100*                                                                         
000200*******************************************                               
000300*                                          *                              
000400*  Record Definition For Traffic Counter  *                               
000500*           Input File                    *                               
000600*     One record per half hour interval   *                               
000700*******************************************                               
000800*  File size 80 bytes (line sequential, variable on disk).                
000900*                                                                         
001000* Source line is  yyyy-mm-ddThh:mm:ss<sp><count>                          
001100* Blank lines and lines that do not split into exactly                    
001200* two tokens are skipped by the caller - not an error.                    
001250*                                                                         
001260* The count is NOT a fixed 5 digit zero-padded field - site               
001270* data runs it unpadded, 1 to 5 digits wide, so a short count             
001280* leaves the rest of the 80 byte line-sequential record space             
001290* filled by the READ.  TR-COUNT-RAW carries the whole                     
001300* remainder of the line and the caller UNSTRINGs off the                  
001310* trailing spaces to size it, see AB030-Parse-And-Store in                
001320* TC010.                                                                  
001400* 09/12/25 vbc - Created.                                                 
001500* 13/12/25 vbc - TR-COUNT-TEXT was a fixed PIC 9(05) column,              
001510*                which dropped every record whose count was               
001520*                not exactly 5 digits wide - widened to a raw             
001530*                remainder field, see the parse change in                 
001540*                TC010's AB030.                                           
001600 FD  TC-IN-FILE.                                                          
001700*                                                                         
001800 01  TC-INPUT-RECORD.                                                     
001900     03  TC-IN-TIMESTAMP.                                                 
002000         05  TR-DATE           PIC X(10).                                 
002100         05  TR-DATE-SEP       PIC X(01).                                 
002200         05  TR-TIME           PIC X(08).                                 
002300     03  TR-FIELD-SEP          PIC X(01).                                 
002400     03  TR-COUNT-RAW          PIC X(55).                                 
002450     03  FILLER                PIC X(05).                                 
002500*                                                                         
002700 01  TC-INPUT-LINE REDEFINES TC-INPUT-RECORD.                             
002800     03  TC-IN-RAW-TEXT        PIC X(80).                                 
002900*                                                                         
